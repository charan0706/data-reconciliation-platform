000100*=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID. NYRECCMP.
000400       AUTHOR. T J HARTLEY.
000500       INSTALLATION. HOME OFFICE DATA CENTER - BATCH SYSTEMS.
000600       DATE-WRITTEN. 06/13/89.
000700       DATE-COMPILED.
000800       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900******************************************************************
001000*                                                                *
001100*A    ABSTRACT..                                                 *
001200*  NYRECCMP READS THE DAILY SOURCE-SYSTEM AND TARGET-SYSTEM      *
001300*  ACCOUNT EXTRACTS (SYSSRC/SYSTGT), MATCHES EACH EXTRACT ROW    *
001400*  BY ACCOUNT NUMBER, COMPARES THE MAPPED ATTRIBUTES LISTED ON   *
001500*  THE ATTRIBUTE-MAPPING EXTRACT (SYSMAP) PER THE MAPPING'S OWN  *
001600*  COMPARISON RULE, AND WRITES ONE DISCREPANCY ROW TO SYSDISC    *
001700*  FOR EVERY MISSING OR MISMATCHING ACCOUNT.  RUN TOTALS ARE     *
001800*  ACCUMULATED AND PRINTED AS THE SYSRPT RUN-SUMMARY LINE.       *
001900*  THIS IS THE NIGHTLY ACCOUNT-RECONCILIATION FILEPASS -- IT     *
002000*  REPLACES THE MANUAL LEDGER-VS-PROCESSOR TIE-OUT FORMERLY RUN  *
002100*  BY THE RECONCILIATION CLERKS IN ACCOUNTING.                   *
002200*                                                                *
002300*J    JCL..                                                      *
002400*                                                                *
002500* //NYRECCMP EXEC PGM=NYRECCMP                                   *
002600* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                *
002700* //SYSOUT   DD SYSOUT=*                                        *
002800* //SYSSRC   DD DSN=T54.T9511F0.RECON.SOURCE.EXTRACT,            *
002900* //            DISP=SHR                                        *
003000* //SYSTGT   DD DSN=T54.T9511F0.RECON.TARGET.EXTRACT,            *
003100* //            DISP=SHR                                        *
003200* //SYSMAP   DD DSN=T54.T9511F0.RECON.ATTRMAP.EXTRACT,           *
003300* //            DISP=SHR                                        *
003400* //SYSDISC  DD DSN=T54.T9511F0.RECON.DISCREP.OUTPUT,            *
003500* //            DISP=(,CATLG,CATLG),                            *
003600* //            UNIT=USER,SPACE=(CYL,(5,3),RLSE),                *
003700* //            DCB=(RECFM=FB,LRECL=183,BLKSIZE=0)               *
003800* //SYSRPT   DD SYSOUT=*                                        *
003900* //SYSIPT   DD DUMMY                                           *
004000* //*                                                           *
004100*                                                                *
004200*P    ENTRY PARAMETERS..                                        *
004300*     NONE.                                                     *
004400*                                                                *
004500*E    ERRORS DETECTED BY THIS ELEMENT..                         *
004600*     I/O ERROR ON FILES                                        *
004700*                                                                *
004800*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
004900*                                                                *
005000*     NONE -- NYRECCMP IS SELF-CONTAINED.                       *
005100*                                                                *
005200*U    USER CONSTANTS AND TABLES REFERENCED..                    *
005300*     CKRECMAX -- RUN LIMITS, DISCREPANCY CAP, SEVERITY TABLE    *
005400*                                                                *
005500*    CHANGE LOG..                                                *
005600*    890613  TJH  1187  ORIGINAL PROGRAM.                        *
005700*    890704  TJH  1187  ADDED ATTRIBUTE-MISMATCH COMPARE LOGIC.  *
005800*    891002  TJH  1187  ADDED NUMERIC-TOLERANCE / CONTAINS RULES.*
005900*    891206  TJH  1211  ADDED DIFF-AMOUNT / DIFF-PERCENT CALC.   *
006000*    900118  RBW  1299  FIXED MISSING-IN-SOURCE SCAN -- WAS      *
006100*                       SKIPPING LAST TARGET TABLE ENTRY.       *
006200*    920330  RBW  1455  DISCREPANCY CAP NOW COUNTS ALL THREE     *
006300*                       DISCREPANCY KINds TOWARD ONE COUNTER.   *
006400*    930814  RBW  1502  CASE-INSENSITIVE AND TRIM TRANSFORMS     *
006500*                       ADDED TO 3300-COMPARE-ATTRIBUTE.        *
006600*    950227  KLP  1688  REGEX-MATCH AND DATE-TOLERANCE MAPPINGS  *
006700*                       NOW FALL BACK TO EXACT-MATCH PER CR 1688 *
006800*    980831  DMS  Y2K01  Y2K REVIEW -- CR-CREATED-DATE IS STORED *
006900*                       CCYY-MM-DD TEXT AND COMPARED AS TEXT;    *
007000*                       NO 2-DIGIT YEAR ARITHMETIC IN THIS       *
007100*                       PROGRAM.  NO CHANGE REQUIRED.           *
007200*    990115  DMS  Y2K01  RT-RUN-ID NOW BUILT FROM A 4-DIGIT       *
007300*                       CENTURY-YEAR TO AVOID AMBIGUOUS RUN-IDS  *
007400*                       ACROSS THE CENTURY BOUNDARY.             *
007500*    020417  KLP  2117  MAX-DISCREPANCIES CAP RAISED PER CKRECMAX*
007600*                       CHANGE -- NO SOURCE CHANGE THIS PROGRAM. *
007610*    030919  KLP  2189  NUMERIC-TOLERANCE WAS NEVER FIRING -- THE *
007620*                       IS NUMERIC TEST IN 3400 RAN AGAINST THE  *
007630*                       SPACE-PADDED WS-SOURCE-VALUE/TARGET-VALUE*
007640*                       FIELDS INSTEAD OF THE 11-BYTE NUMERIC    *
007650*                       WORK FIELDS, SO IT ALWAYS FAILED AND THE *
007660*                       TOLERANCE MATH NEVER RAN.  SEE CR 2189.  *
007700*                                                                *
007800******************************************************************
007900       ENVIRONMENT DIVISION.
008000       CONFIGURATION SECTION.
008100       SPECIAL-NAMES.
008200           C01 IS TOP-OF-FORM.
008300       INPUT-OUTPUT SECTION.
008400       FILE-CONTROL.
008500           SELECT SOURCE-FILE ASSIGN TO SYSSRC
008600               FILE STATUS IS SOURCE-FILE-STATUS.
008700           SELECT TARGET-FILE ASSIGN TO SYSTGT
008800               FILE STATUS IS TARGET-FILE-STATUS.
008900           SELECT ATTRIBUTE-MAPPING-FILE ASSIGN TO SYSMAP
009000               FILE STATUS IS MAPPING-FILE-STATUS.
009100           SELECT DISCREPANCY-FILE ASSIGN TO SYSDISC
009200               FILE STATUS IS DISCREPANCY-FILE-STATUS.
009300           SELECT RUN-SUMMARY-FILE ASSIGN TO SYSRPT
009400               FILE STATUS IS RUN-SUMMARY-FILE-STATUS.
009500       DATA DIVISION.
009600       FILE SECTION.
009700       FD  SOURCE-FILE
009800           RECORDING MODE IS F
009900           BLOCK CONTAINS 0 RECORDS.
010000       01  SOURCE-REC                  PIC X(91).
010100       FD  TARGET-FILE
010200           RECORDING MODE IS F
010300           BLOCK CONTAINS 0 RECORDS.
010400       01  TARGET-REC                  PIC X(91).
010500       FD  ATTRIBUTE-MAPPING-FILE
010600           RECORDING MODE IS F
010700           BLOCK CONTAINS 0 RECORDS.
010800       01  MAPPING-REC                 PIC X(160).
010900       FD  DISCREPANCY-FILE
011000           RECORDING MODE IS F
011100           BLOCK CONTAINS 0 RECORDS.
011200       01  DISCREPANCY-REC              PIC X(183).
011300       FD  RUN-SUMMARY-FILE
011400           RECORDING MODE IS F
011500           BLOCK CONTAINS 0 RECORDS.
011600       01  RUN-SUMMARY-REC              PIC X(132).
011700       EJECT
011800       WORKING-STORAGE SECTION.
011900       01  FILLER PIC X(32)
012000            VALUE 'NYRECCMP WORKING STORAGE BEGINS'.
012010******************************************************************
012020*    STANDALONE SWITCHES / COUNTERS
012030******************************************************************
012040       77  WS-ABEND-SWITCH            PIC X(01) VALUE 'N'.
012050           88 WS-ABEND-REQUESTED          VALUE 'Y'.
012060       77  WS-TOTAL-RUN-RECS-PROC     PIC S9(8) COMP VALUE +0.
012100******************************************************************
012200*    DATA AREAS
012300******************************************************************
012400       01  CK-RECON-CONSTANTS.
012500           COPY CKRECMAX.
012600       EJECT
012700******************************************************************
012800*    READ ONLY CONSTANTS
012900******************************************************************
013000       01  READ-ONLY-WORK-AREA.
013100           05 FILLER              PIC X(01) VALUE SPACE.
013200           05 MSG01-IO-ERROR      PIC X(19)
013300                                  VALUE 'I/O ERROR ON FILE -'.
013400* SWITCHES AREA
013500           05 END-OF-SOURCE-INDICATOR    PIC X(01).
013600              88 END-OF-SOURCE           VALUE 'Y'.
013700           05 END-OF-TARGET-INDICATOR    PIC X(01).
013800              88 END-OF-TARGET           VALUE 'Y'.
013900           05 END-OF-MAPPING-INDICATOR   PIC X(01).
014000              88 END-OF-MAPPING          VALUE 'Y'.
014100           05 TARGET-FOUND-INDICATOR     PIC X(01).
014200              88 TARGET-FOUND            VALUE 'Y'.
014300              88 TARGET-NOT-FOUND        VALUE 'N'.
014400           05 ATTR-MATCH-INDICATOR       PIC X(01).
014500              88 ATTR-VALUES-MATCH       VALUE 'Y'.
014600              88 ATTR-VALUES-MISMATCH    VALUE 'N'.
014650           05 PAIR-MISMATCH-INDICATOR    PIC X(01).
014660              88 PAIR-ALL-MATCH              VALUE 'Y'.
014670              88 PAIR-HAS-MISMATCH           VALUE 'N'.
014700           05 NUMERIC-PARSE-INDICATOR    PIC X(01).
014800              88 BOTH-VALUES-NUMERIC     VALUE 'Y'.
014900              88 NOT-BOTH-VALUES-NUMERIC VALUE 'N'.
015000* I-O READ ONLY DATA
015100           05 SOURCE-FILE-STATUS         PIC X(02).
015200              88 SOURCE-IO-OK                VALUE '00'.
015300              88 SOURCE-IO-EOF               VALUE '10'.
015400           05 TARGET-FILE-STATUS         PIC X(02).
015500              88 TARGET-IO-OK                VALUE '00'.
015600              88 TARGET-IO-EOF               VALUE '10'.
015700           05 MAPPING-FILE-STATUS        PIC X(02).
015800              88 MAPPING-IO-OK               VALUE '00'.
015900              88 MAPPING-IO-EOF              VALUE '10'.
016000           05 DISCREPANCY-FILE-STATUS    PIC X(02).
016100              88 DISCREPANCY-IO-OK           VALUE '00'.
016200           05 RUN-SUMMARY-FILE-STATUS    PIC X(02).
016300              88 RUN-SUMMARY-IO-OK           VALUE '00'.
016400       EJECT
016410******************************************************************
016420*    CASE-FOLDING TRANSLATE TABLE -- USED BY INSPECT CONVERTING   *
016430*    IN PLACE OF AN UPPER-CASE/LOWER-CASE LIBRARY ROUTINE.        *
016440******************************************************************
016450       01  CASE-TRANSLATE-TABLE.
016460           05 WS-LOWER-ALPHABET      PIC X(26)
016470                  VALUE 'abcdefghijklmnopqrstuvwxyz'.
016480           05 WS-UPPER-ALPHABET      PIC X(26)
016490                  VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
016495           05 FILLER                 PIC X(02) VALUE SPACE.
016498       EJECT
016500******************************************************************
016600*                V A R I A B L E   D A T A   A R E A S             *
016700******************************************************************
016800       01  VARIABLE-WORK-AREA.
016900           05 WS-SOURCE-SUB          PIC S9(08) COMP VALUE +0.
017000           05 WS-TARGET-SUB          PIC S9(08) COMP VALUE +0.
017100           05 WS-MAP-SUB             PIC S9(04) COMP VALUE +0.
017200           05 WS-SEARCH-SUB          PIC S9(08) COMP VALUE +0.
017300           05 WS-DISC-COUNTER        PIC S9(08) COMP VALUE +0.
017350           05 WS-DISC-SEQ-EDIT       PIC 9(05).
017400           05 WS-SOURCE-TABLE-CNT    PIC S9(08) COMP VALUE +0.
017500           05 WS-TARGET-TABLE-CNT    PIC S9(08) COMP VALUE +0.
017600           05 WS-MAP-TABLE-CNT       PIC S9(04) COMP VALUE +0.
017700           05 WS-SOURCE-VALUE        PIC X(30).
017800           05 WS-TARGET-VALUE        PIC X(30).
017900           05 WS-SOURCE-NUMERIC      PIC S9(9)V99.
018000           05 WS-TARGET-NUMERIC      PIC S9(9)V99.
018100           05 WS-DIFF-AMOUNT         PIC S9(9)V99 COMP-3.
018300           05 WS-TOLERANCE-AMOUNT    PIC S9(9)V99 COMP-3.
018310           05 WS-CASE-WORK-1        PIC X(30).
018320           05 WS-CASE-WORK-2        PIC X(30).
018330           05 WS-TRIM-FIELD         PIC X(30).
018340           05 WS-TRIM-RESULT        PIC X(30).
018350           05 WS-TRIM-FIRST-POS     PIC S9(04) COMP VALUE +0.
018360           05 WS-TRIM-LAST-POS      PIC S9(04) COMP VALUE +0.
018370           05 WS-TRIM-LEN           PIC S9(04) COMP VALUE +0.
018371           05 WS-CONT-SRC-TRIM      PIC X(30).
018372           05 WS-CONT-TGT-TRIM      PIC X(30).
018373           05 WS-CONT-SRC-LEN       PIC S9(04) COMP VALUE +0.
018374           05 WS-CONT-TGT-LEN       PIC S9(04) COMP VALUE +0.
018375           05 WS-CONT-NEEDLE        PIC X(30).
018376           05 WS-CONT-HAYSTACK      PIC X(30).
018377           05 WS-CONT-NEEDLE-LEN    PIC S9(04) COMP VALUE +0.
018378           05 WS-CONT-HAYSTACK-LEN  PIC S9(04) COMP VALUE +0.
018379           05 WS-CONT-SCAN-POS      PIC S9(04) COMP VALUE +0.
018380           05 WS-CONT-MAX-POS       PIC S9(04) COMP VALUE +0.
018381           05 WS-CONT-FOUND-SW      PIC X(01) VALUE 'N'.
018382              88 CONT-SUBSTRING-FOUND     VALUE 'Y'.
018400* CURRENT DATE / RUN-ID AREA
018500           05 WS-CURR-DATE.
018600              10 WS-CURR-YEAR        PIC 9(04).
018700              10 WS-CURR-MO          PIC 9(02).
018800              10 WS-CURR-DAY         PIC 9(02).
018900           05 WS-CURR-DATE-R REDEFINES WS-CURR-DATE.
019000              10 WS-CURR-DATE-NUM    PIC 9(08).
019100           05 WS-RUN-ID.
019200              10 WS-RUN-ID-DATE      PIC 9(08).
019300              10 FILLER              PIC X(01) VALUE '-'.
019400              10 WS-RUN-ID-SEQ       PIC 9(05).
019500* COUNTERS
019600           05 WS-WORK-COUNTERS.
019700              10 WS-SOURCE-READ-CNTR PIC 9(09) COMP-3 VALUE ZERO.
019800              10 WS-TARGET-READ-CNTR PIC 9(09) COMP-3 VALUE ZERO.
019900              10 WS-MAP-READ-CNTR    PIC 9(09) COMP-3 VALUE ZERO.
020000              10 WS-DISC-WRTN-CNTR   PIC 9(09) COMP-3 VALUE ZERO.
020100       EJECT
020200******************************************************************
020300* SOURCE / TARGET WORKING TABLES
020400******************************************************************
020500       01  SOURCE-TABLE-AREA.
020600           05 SOURCE-TABLE OCCURS 2000 TIMES
020700                          INDEXED BY SOURCE-TABLE-IDX.
020800              COPY CKRECSRC.
020900       01  TARGET-TABLE-AREA.
021000           05 TARGET-TABLE OCCURS 2000 TIMES
021200                          INDEXED BY TARGET-TABLE-IDX
021300                                     TARGET-FOUND-IDX.
021400              COPY CKRECSRC.
021500           05 TARGET-PROCESSED-FLAGS OCCURS 2000 TIMES
021600                          PIC X(01) VALUE 'N'.
021700       01  MAPPING-TABLE-AREA.
021800           05 MAPPING-TABLE OCCURS 50 TIMES
021900                          INDEXED BY MAPPING-TABLE-IDX.
022000              COPY CKRECMAP.
022100       EJECT
022200******************************************************************
022300* RUN-TOTALS AND RUN-SUMMARY REPORT AREA
022400******************************************************************
022450       01  DISCREPANCY-RECORD-AREA.
022460           COPY CKRECDSC.
022500       01  RUN-TOTALS-AREA.
022600           COPY CKRECTOT.
022700       01  RS-PRINT-LINE.
022800           05 RS-RUN-ID               PIC X(14).
022900           05 FILLER                  PIC X(01) VALUE SPACE.
023000           05 RS-SOURCE-COUNT         PIC ZZZZZZZZ9.
023100           05 FILLER                  PIC X(01) VALUE SPACE.
023200           05 RS-TARGET-COUNT         PIC ZZZZZZZZ9.
023300           05 FILLER                  PIC X(01) VALUE SPACE.
023400           05 RS-MATCHED-COUNT        PIC ZZZZZZZZ9.
023500           05 FILLER                  PIC X(01) VALUE SPACE.
023600           05 RS-DISCREPANCY-COUNT    PIC ZZZZZZZZ9.
023700           05 FILLER                  PIC X(01) VALUE SPACE.
023800           05 RS-MISSING-IN-SOURCE    PIC ZZZZZZZZ9.
023900           05 FILLER                  PIC X(01) VALUE SPACE.
024000           05 RS-MISSING-IN-TARGET    PIC ZZZZZZZZ9.
024100           05 FILLER                  PIC X(01) VALUE SPACE.
024200           05 RS-ATTRIBUTE-MISMATCH   PIC ZZZZZZZZ9.
024300           05 FILLER                  PIC X(01) VALUE SPACE.
024400           05 RS-MATCH-PERCENTAGE     PIC ZZ9.99.
024500           05 FILLER                  PIC X(36) VALUE SPACE.
024600       01  FILLER PIC X(32)
024700            VALUE 'NYRECCMP WORKING STORAGE ENDS  '.
024800       EJECT
024900       LINKAGE SECTION.
025000       EJECT
025100       PROCEDURE DIVISION.
025200******************************************************************
025300*                        MAINLINE LOGIC                           *
025400******************************************************************
025500
025600       0000-CONTROL-PROCESS.
025700           PERFORM 1000-INITIALIZATION
025800               THRU 1099-INITIALIZATION-EXIT.
025900           PERFORM 1100-OPEN-FILES
026000               THRU 1199-OPEN-FILES-EXIT.
026100           PERFORM 1200-LOAD-MAPPING-TABLE
026200               THRU 1299-LOAD-MAPPING-TABLE-EXIT.
026300           PERFORM 2000-MAIN-PROCESS
026400               THRU 2099-MAIN-PROCESS-EXIT
026500               UNTIL END-OF-SOURCE.
026600           PERFORM 2200-LOAD-TARGET-TABLE
026700               THRU 2299-LOAD-TARGET-TABLE-EXIT
026800               UNTIL END-OF-TARGET.
026900           PERFORM 3000-COMPARE-PASS
027000               THRU 3099-COMPARE-PASS-EXIT
027100               VARYING WS-SOURCE-SUB FROM 1 BY 1
027200               UNTIL WS-SOURCE-SUB > WS-SOURCE-TABLE-CNT.
027300           PERFORM 4000-SCAN-TARGET-UNMATCHED
027400               THRU 4099-SCAN-TARGET-UNMATCHED-EXIT
027500               VARYING WS-TARGET-SUB FROM 1 BY 1
027600               UNTIL WS-TARGET-SUB > WS-TARGET-TABLE-CNT.
027700           PERFORM 5000-COMPUTE-RUN-TOTALS
027800               THRU 5099-COMPUTE-RUN-TOTALS-EXIT.
027900           PERFORM 5200-WRITE-RUN-SUMMARY
028000               THRU 5299-WRITE-RUN-SUMMARY-EXIT.
028100           PERFORM EOJ9000-CLOSE-FILES
028200               THRU EOJ9999-EXIT.
028300           GOBACK.
028400       EJECT
028500******************************************************************
028600*                         INITIALIZATION                          *
028700******************************************************************
028800
028900       1000-INITIALIZATION.
029000           INITIALIZE VARIABLE-WORK-AREA.
029100           INITIALIZE RUN-TOTALS-RECORD.
029200           MOVE SPACE TO END-OF-SOURCE-INDICATOR
029300                         END-OF-TARGET-INDICATOR
029400                         END-OF-MAPPING-INDICATOR.
029500* GET CURRENT DATE FOR THE RUN-ID
029600           ACCEPT WS-CURR-DATE FROM DATE YYYYMMDD.
029700           MOVE WS-CURR-DATE-NUM TO WS-RUN-ID-DATE.
029800           MOVE 1 TO WS-RUN-ID-SEQ.
029900           MOVE WS-RUN-ID TO RT-RUN-ID.
030000       1099-INITIALIZATION-EXIT.
030100           EXIT.
030200       EJECT
030300******************************************************************
030400*                         OPEN ALL FILES                          *
030500******************************************************************
030600
030700       1100-OPEN-FILES.
030800           OPEN INPUT  SOURCE-FILE.
030900           IF NOT SOURCE-IO-OK
031000               DISPLAY MSG01-IO-ERROR 'SYSSRC'
031100               DISPLAY 'FILE STATUS=' SOURCE-FILE-STATUS
031200               GO TO EOJ9900-ABEND
031300           END-IF.
031400           OPEN INPUT  TARGET-FILE.
031500           IF NOT TARGET-IO-OK
031600               DISPLAY MSG01-IO-ERROR 'SYSTGT'
031700               DISPLAY 'FILE STATUS=' TARGET-FILE-STATUS
031800               GO TO EOJ9900-ABEND
031900           END-IF.
032000           OPEN INPUT  ATTRIBUTE-MAPPING-FILE.
032100           IF NOT MAPPING-IO-OK
032200               DISPLAY MSG01-IO-ERROR 'SYSMAP'
032300               DISPLAY 'FILE STATUS=' MAPPING-FILE-STATUS
032400               GO TO EOJ9900-ABEND
032500           END-IF.
032600           OPEN OUTPUT DISCREPANCY-FILE.
032700           IF NOT DISCREPANCY-IO-OK
032800               DISPLAY MSG01-IO-ERROR 'SYSDISC'
032900               DISPLAY 'FILE STATUS=' DISCREPANCY-FILE-STATUS
033000               GO TO EOJ9900-ABEND
033100           END-IF.
033200           OPEN OUTPUT RUN-SUMMARY-FILE.
033300           IF NOT RUN-SUMMARY-IO-OK
033400               DISPLAY MSG01-IO-ERROR 'SYSRPT'
033500               DISPLAY 'FILE STATUS=' RUN-SUMMARY-FILE-STATUS
033600               GO TO EOJ9900-ABEND
033700           END-IF.
033800* DISCARD THE HEADER ROW ON EACH OF THE THREE CSV EXTRACTS, THEN
033810* PRIME EACH BUFFER WITH THE FIRST REAL DATA ROW SO THE LOAD
033820* LOOPS BELOW (WHICH TEST END-OF-* BEFORE THE BODY RUNS) START
033830* ON DATA, NOT ON THE HEADER TEXT.
034000           READ SOURCE-FILE INTO SOURCE-REC
034010               AT END SET END-OF-SOURCE TO TRUE
034020           END-READ.
034030           IF NOT END-OF-SOURCE
034040               READ SOURCE-FILE INTO SOURCE-REC
034050                   AT END SET END-OF-SOURCE TO TRUE
034060               END-READ
034070           END-IF.
034300           READ TARGET-FILE INTO TARGET-REC
034310               AT END SET END-OF-TARGET TO TRUE
034320           END-READ.
034330           IF NOT END-OF-TARGET
034340               READ TARGET-FILE INTO TARGET-REC
034350                   AT END SET END-OF-TARGET TO TRUE
034360               END-READ
034370           END-IF.
034600           READ ATTRIBUTE-MAPPING-FILE INTO MAPPING-REC
034610               AT END SET END-OF-MAPPING TO TRUE
034620           END-READ.
034630           IF NOT END-OF-MAPPING
034640               READ ATTRIBUTE-MAPPING-FILE INTO MAPPING-REC
034650                   AT END SET END-OF-MAPPING TO TRUE
034660               END-READ
034670           END-IF.
034900       1199-OPEN-FILES-EXIT.
035000           EXIT.
035100       EJECT
035200******************************************************************
035300*               LOAD THE ATTRIBUTE MAPPING TABLE                 *
035400******************************************************************
035500
035600       1200-LOAD-MAPPING-TABLE.
035700           PERFORM 1210-READ-MAPPING-RECORD
035800               THRU 1219-READ-MAPPING-RECORD-EXIT
035900               UNTIL END-OF-MAPPING.
036000       1299-LOAD-MAPPING-TABLE-EXIT.
036100           EXIT.
036200
036300       1210-READ-MAPPING-RECORD.
036400           ADD 1 TO WS-MAP-TABLE-CNT.
036500           MOVE MAPPING-REC TO MAP-RAW-CSV-LINE
036600                               OF MAPPING-TABLE (WS-MAP-TABLE-CNT).
036700           PERFORM 1211-UNSTRING-MAPPING-ROW.
036800           ADD 1 TO WS-MAP-READ-CNTR.
036900           READ ATTRIBUTE-MAPPING-FILE INTO MAPPING-REC
037000               AT END SET END-OF-MAPPING TO TRUE
037100           END-READ.
037200       1219-READ-MAPPING-RECORD-EXIT.
037300           EXIT.
037400
037500       1211-UNSTRING-MAPPING-ROW.
037600           UNSTRING MAPPING-REC DELIMITED BY ','
037700               INTO MAP-SOURCE-ATTR    OF MAPPING-TABLE (WS-MAP-TABLE-CNT)
037800                    MAP-TARGET-ATTR    OF MAPPING-TABLE (WS-MAP-TABLE-CNT)
037900                    MAP-DISPLAY-NAME   OF MAPPING-TABLE (WS-MAP-TABLE-CNT)
038000                    MAP-COMPARISON-TYPE OF MAPPING-TABLE (WS-MAP-TABLE-CNT)
038100                    MAP-TOLERANCE-VALUE OF MAPPING-TABLE (WS-MAP-TABLE-CNT)
038200                    MAP-TOLERANCE-TYPE OF MAPPING-TABLE (WS-MAP-TABLE-CNT)
038300                    MAP-IS-ENABLED     OF MAPPING-TABLE (WS-MAP-TABLE-CNT)
038400                    MAP-MISMATCH-SEVERITY OF MAPPING-TABLE (WS-MAP-TABLE-CNT)
038500                    MAP-TRANSFORM      OF MAPPING-TABLE (WS-MAP-TABLE-CNT).
038600       1219-UNSTRING-MAPPING-ROW-EXIT.
038700           EXIT.
038800       EJECT
038900******************************************************************
039000*                LOAD THE SOURCE WORKING TABLE                    *
039100******************************************************************
039200
039300       2000-MAIN-PROCESS.
039400           PERFORM 2100-READ-SOURCE-RECORD
039500               THRU 2199-READ-SOURCE-RECORD-EXIT.
039600       2099-MAIN-PROCESS-EXIT.
039700           EXIT.
039800
039900       2100-READ-SOURCE-RECORD.
040000           ADD 1 TO WS-SOURCE-TABLE-CNT.
040100           MOVE SOURCE-REC TO CR-RAW-CSV-LINE
040200                              OF SOURCE-TABLE (WS-SOURCE-TABLE-CNT).
040300           PERFORM 2110-UNSTRING-SOURCE-ROW.
040400           ADD 1 TO WS-SOURCE-READ-CNTR.
040500           READ SOURCE-FILE INTO SOURCE-REC
040600               AT END SET END-OF-SOURCE TO TRUE
040700           END-READ.
040800       2199-READ-SOURCE-RECORD-EXIT.
040900           EXIT.
041000
041100       2110-UNSTRING-SOURCE-ROW.
041200           UNSTRING SOURCE-REC DELIMITED BY ','
041300               INTO CR-REC-ID         OF SOURCE-TABLE (WS-SOURCE-TABLE-CNT)
041400                    CR-ACCOUNT-NUMBER  OF SOURCE-TABLE (WS-SOURCE-TABLE-CNT)
041500                    CR-CUSTOMER-NAME   OF SOURCE-TABLE (WS-SOURCE-TABLE-CNT)
041600                    WS-SOURCE-NUMERIC
041700                    CR-CURRENCY        OF SOURCE-TABLE (WS-SOURCE-TABLE-CNT)
041800                    CR-STATUS          OF SOURCE-TABLE (WS-SOURCE-TABLE-CNT)
041900                    CR-CREATED-DATE    OF SOURCE-TABLE (WS-SOURCE-TABLE-CNT).
042000           MOVE WS-SOURCE-NUMERIC TO CR-BALANCE
042100                                     OF SOURCE-TABLE (WS-SOURCE-TABLE-CNT).
042200       2119-UNSTRING-SOURCE-ROW-EXIT.
042300           EXIT.
042400       EJECT
042500******************************************************************
042600*                LOAD THE TARGET WORKING TABLE                    *
042700******************************************************************
042800
042900       2200-LOAD-TARGET-TABLE.
043000           PERFORM 2210-READ-TARGET-RECORD
043100               THRU 2219-READ-TARGET-RECORD-EXIT.
043200       2299-LOAD-TARGET-TABLE-EXIT.
043300           EXIT.
043400
043500       2210-READ-TARGET-RECORD.
043600           ADD 1 TO WS-TARGET-TABLE-CNT.
043700           MOVE TARGET-REC TO CR-RAW-CSV-LINE
043800                              OF TARGET-TABLE (WS-TARGET-TABLE-CNT).
043900           PERFORM 2211-UNSTRING-TARGET-ROW.
044000           MOVE 'N' TO TARGET-PROCESSED-FLAGS (WS-TARGET-TABLE-CNT).
044100           ADD 1 TO WS-TARGET-READ-CNTR.
044200           READ TARGET-FILE INTO TARGET-REC
044300               AT END SET END-OF-TARGET TO TRUE
044400           END-READ.
044500       2219-READ-TARGET-RECORD-EXIT.
044600           EXIT.
044700
044800       2211-UNSTRING-TARGET-ROW.
044900           UNSTRING TARGET-REC DELIMITED BY ','
045000               INTO CR-REC-ID         OF TARGET-TABLE (WS-TARGET-TABLE-CNT)
045100                    CR-ACCOUNT-NUMBER  OF TARGET-TABLE (WS-TARGET-TABLE-CNT)
045200                    CR-CUSTOMER-NAME   OF TARGET-TABLE (WS-TARGET-TABLE-CNT)
045300                    WS-TARGET-NUMERIC
045400                    CR-CURRENCY        OF TARGET-TABLE (WS-TARGET-TABLE-CNT)
045500                    CR-STATUS          OF TARGET-TABLE (WS-TARGET-TABLE-CNT)
045600                    CR-CREATED-DATE    OF TARGET-TABLE (WS-TARGET-TABLE-CNT).
045700           MOVE WS-TARGET-NUMERIC TO CR-BALANCE
045800                                     OF TARGET-TABLE (WS-TARGET-TABLE-CNT).
045900       2219-UNSTRING-TARGET-ROW-EXIT.
046000           EXIT.
046100       EJECT
046200******************************************************************
046300*                       COMPARE PASS                              *
046400******************************************************************
046500
046600       3000-COMPARE-PASS.
046700           PERFORM 3100-PROCESS-SOURCE-RECORD
046800               THRU 3199-PROCESS-SOURCE-RECORD-EXIT.
046900       3099-COMPARE-PASS-EXIT.
047000           EXIT.
047100
047200       3100-PROCESS-SOURCE-RECORD.
047300           SET TARGET-NOT-FOUND TO TRUE.
047400           SET TARGET-TABLE-IDX TO 1.
047500           SEARCH TARGET-TABLE
047600               AT END SET TARGET-NOT-FOUND TO TRUE
047700               WHEN CR-ACCOUNT-NUMBER OF TARGET-TABLE (TARGET-TABLE-IDX)
047800                    = CR-ACCOUNT-NUMBER OF SOURCE-TABLE (WS-SOURCE-SUB)
047900                   SET TARGET-FOUND TO TRUE
048000                   SET WS-TARGET-SUB TO TARGET-TABLE-IDX
048100           END-SEARCH.
048200           IF TARGET-FOUND
048300               PERFORM 3200-MATCH-FOUND
048400                   THRU 3299-MATCH-FOUND-EXIT
048500           ELSE
048600               PERFORM 3600-MATCH-NOT-FOUND
048700                   THRU 3699-MATCH-NOT-FOUND-EXIT
048800           END-IF.
048900       3199-PROCESS-SOURCE-RECORD-EXIT.
049000           EXIT.
049100       EJECT
049200******************************************************************
049300*                MATCHED PAIR - COMPARE ATTRIBUTES                *
049400******************************************************************
049500
049600       3200-MATCH-FOUND.
049800           MOVE 'Y' TO TARGET-PROCESSED-FLAGS (WS-TARGET-SUB).
049900           SET PAIR-ALL-MATCH TO TRUE.
050000           PERFORM 3300-COMPARE-ATTRIBUTE
050100               THRU 3399-COMPARE-ATTRIBUTE-EXIT
050200               VARYING WS-MAP-SUB FROM 1 BY 1
050300               UNTIL WS-MAP-SUB > WS-MAP-TABLE-CNT.
050400           IF PAIR-ALL-MATCH
050500               ADD 1 TO RT-MATCHED-COUNT
050550           END-IF.
050600       3299-MATCH-FOUND-EXIT.
050700           EXIT.
050800       EJECT
050900******************************************************************
051000*         COMPARE ONE MAPPED ATTRIBUTE ON A MATCHED PAIR          *
051100******************************************************************
051200
051300       3300-COMPARE-ATTRIBUTE.
051400           IF MAP-IGNORE-TYPE OF MAPPING-TABLE (WS-MAP-SUB)
051500               OR MAP-IS-ENABLED OF MAPPING-TABLE (WS-MAP-SUB)
051600                  NOT = 'Y'
051700               GO TO 3399-COMPARE-ATTRIBUTE-EXIT
051800           END-IF.
051900           PERFORM 3310-FETCH-MAPPED-VALUES
052000               THRU 3319-FETCH-MAPPED-VALUES-EXIT.
052100           PERFORM 3320-APPLY-TRANSFORM
052200               THRU 3329-APPLY-TRANSFORM-EXIT.
052300           EVALUATE TRUE
052400               WHEN WS-SOURCE-VALUE = SPACE AND WS-TARGET-VALUE = SPACE
052500                   SET ATTR-VALUES-MATCH TO TRUE
052600               WHEN WS-SOURCE-VALUE = SPACE OR WS-TARGET-VALUE = SPACE
052700                   IF NULL-EQUALS-EMPTY
052800                       SET ATTR-VALUES-MATCH TO TRUE
052900                   ELSE
053000                       SET ATTR-VALUES-MISMATCH TO TRUE
053100                   END-IF
053200               WHEN MAP-NUMERIC-TOLERANCE OF MAPPING-TABLE (WS-MAP-SUB)
053300                   PERFORM 3400-NUMERIC-TOLERANCE-CHECK
053400                       THRU 3499-NUMERIC-TOLERANCE-CHECK-EXIT
053500               WHEN MAP-CASE-INSENSITIVE OF MAPPING-TABLE (WS-MAP-SUB)
053600                   MOVE WS-SOURCE-VALUE TO WS-CASE-WORK-1
053610                   MOVE WS-TARGET-VALUE TO WS-CASE-WORK-2
053620                   INSPECT WS-CASE-WORK-1
053630                       CONVERTING WS-LOWER-ALPHABET
053640                           TO WS-UPPER-ALPHABET
053650                   INSPECT WS-CASE-WORK-2
053660                       CONVERTING WS-LOWER-ALPHABET
053670                           TO WS-UPPER-ALPHABET
053680                   IF WS-CASE-WORK-1 = WS-CASE-WORK-2
053700                       SET ATTR-VALUES-MATCH TO TRUE
053900                   ELSE
054000                       SET ATTR-VALUES-MISMATCH TO TRUE
054100                   END-IF
054200               WHEN MAP-CONTAINS OF MAPPING-TABLE (WS-MAP-SUB)
054300                   PERFORM 3305-CHECK-CONTAINS-MATCH
054400                       THRU 3305-CHECK-CONTAINS-MATCH-EXIT
055200* DATE-TOLERANCE AND REGEX-MATCH FALL BACK TO EXACT-MATCH -- SEE
055210* CR 1688 CHANGE-LOG ENTRY ABOVE.
055300               WHEN WS-SOURCE-VALUE = WS-TARGET-VALUE
055400                   SET ATTR-VALUES-MATCH TO TRUE
055500               WHEN OTHER
055600                   SET ATTR-VALUES-MISMATCH TO TRUE
055700           END-EVALUATE.
055800           IF ATTR-VALUES-MISMATCH
055850               SET PAIR-HAS-MISMATCH TO TRUE
055900               PERFORM 3500-EMIT-MISMATCH
056000                   THRU 3599-EMIT-MISMATCH-EXIT
056100           END-IF.
056200       3399-COMPARE-ATTRIBUTE-EXIT.
056300           EXIT.
056310       EJECT
056320******************************************************************
056330*    MAP-CONTAINS SUBSTRING TEST -- MATCH IFF THE TRIMMED          *
056340*    SOURCE VALUE CONTAINS THE TRIMMED TARGET VALUE, OR THE        *
056350*    TRIMMED TARGET VALUE CONTAINS THE TRIMMED SOURCE VALUE.       *
056360*    THE SHORTER OF THE TWO IS TREATED AS THE NEEDLE AND SCANNED   *
056370*    ACROSS THE LONGER (THE HAYSTACK) ONE BYTE POSITION AT A TIME. *
056380******************************************************************
056390       3305-CHECK-CONTAINS-MATCH.
056400           MOVE WS-SOURCE-VALUE TO WS-TRIM-FIELD.
056410           PERFORM 3330-TRIM-FIELD
056420               THRU 3339-TRIM-FIELD-EXIT.
056430           MOVE WS-TRIM-RESULT TO WS-CONT-SRC-TRIM.
056440           MOVE WS-TRIM-LEN TO WS-CONT-SRC-LEN.
056450           MOVE WS-TARGET-VALUE TO WS-TRIM-FIELD.
056460           PERFORM 3330-TRIM-FIELD
056470               THRU 3339-TRIM-FIELD-EXIT.
056480           MOVE WS-TRIM-RESULT TO WS-CONT-TGT-TRIM.
056490           MOVE WS-TRIM-LEN TO WS-CONT-TGT-LEN.
056500           IF WS-CONT-SRC-LEN <= WS-CONT-TGT-LEN
056510               MOVE WS-CONT-SRC-TRIM TO WS-CONT-NEEDLE
056520               MOVE WS-CONT-SRC-LEN TO WS-CONT-NEEDLE-LEN
056530               MOVE WS-CONT-TGT-TRIM TO WS-CONT-HAYSTACK
056540               MOVE WS-CONT-TGT-LEN TO WS-CONT-HAYSTACK-LEN
056550           ELSE
056560               MOVE WS-CONT-TGT-TRIM TO WS-CONT-NEEDLE
056570               MOVE WS-CONT-TGT-LEN TO WS-CONT-NEEDLE-LEN
056580               MOVE WS-CONT-SRC-TRIM TO WS-CONT-HAYSTACK
056590               MOVE WS-CONT-SRC-LEN TO WS-CONT-HAYSTACK-LEN
056600           END-IF.
056610           MOVE 'N' TO WS-CONT-FOUND-SW.
056620           COMPUTE WS-CONT-MAX-POS =
056630               WS-CONT-HAYSTACK-LEN - WS-CONT-NEEDLE-LEN + 1.
056640           MOVE 1 TO WS-CONT-SCAN-POS.
056650           PERFORM 3306-SCAN-FOR-SUBSTRING
056660               THRU 3306-SCAN-FOR-SUBSTRING-EXIT
056670               UNTIL WS-CONT-SCAN-POS > WS-CONT-MAX-POS
056680               OR CONT-SUBSTRING-FOUND.
056690           IF CONT-SUBSTRING-FOUND
056700               SET ATTR-VALUES-MATCH TO TRUE
056710           ELSE
056720               SET ATTR-VALUES-MISMATCH TO TRUE
056730           END-IF.
056740       3305-CHECK-CONTAINS-MATCH-EXIT.
056750           EXIT.
056760
056770       3306-SCAN-FOR-SUBSTRING.
056780           IF WS-CONT-HAYSTACK (WS-CONT-SCAN-POS:WS-CONT-NEEDLE-LEN)
056790               = WS-CONT-NEEDLE (1:WS-CONT-NEEDLE-LEN)
056800               SET CONT-SUBSTRING-FOUND TO TRUE
056810           ELSE
056820               ADD 1 TO WS-CONT-SCAN-POS
056830           END-IF.
056840       3306-SCAN-FOR-SUBSTRING-EXIT.
056850           EXIT.
056860       EJECT
056900       3310-FETCH-MAPPED-VALUES.
056910           MOVE SPACE TO WS-SOURCE-VALUE WS-TARGET-VALUE.
056920           EVALUATE MAP-SOURCE-ATTR OF MAPPING-TABLE (WS-MAP-SUB)
056930               WHEN 'accountNumber'
056940                   MOVE CR-ACCOUNT-NUMBER OF SOURCE-TABLE (WS-SOURCE-SUB)
057000                        TO WS-SOURCE-VALUE
057100                   MOVE CR-ACCOUNT-NUMBER OF TARGET-TABLE (WS-TARGET-SUB)
057200                        TO WS-TARGET-VALUE
057300               WHEN 'customerName'
057400                   MOVE CR-CUSTOMER-NAME OF SOURCE-TABLE (WS-SOURCE-SUB)
057500                        TO WS-SOURCE-VALUE
057600                   MOVE CR-CUSTOMER-NAME OF TARGET-TABLE (WS-TARGET-SUB)
057700                        TO WS-TARGET-VALUE
057800               WHEN 'currency'
057900                   MOVE CR-CURRENCY OF SOURCE-TABLE (WS-SOURCE-SUB)
058000                        TO WS-SOURCE-VALUE
058100                   MOVE CR-CURRENCY OF TARGET-TABLE (WS-TARGET-SUB)
058200                        TO WS-TARGET-VALUE
058300               WHEN 'status'
058400                   MOVE CR-STATUS OF SOURCE-TABLE (WS-SOURCE-SUB)
058500                        TO WS-SOURCE-VALUE
058600                   MOVE CR-STATUS OF TARGET-TABLE (WS-TARGET-SUB)
058700                        TO WS-TARGET-VALUE
058800               WHEN 'createdDate'
058900                   MOVE CR-CREATED-DATE OF SOURCE-TABLE (WS-SOURCE-SUB)
059000                        TO WS-SOURCE-VALUE
059100                   MOVE CR-CREATED-DATE OF TARGET-TABLE (WS-TARGET-SUB)
059200                        TO WS-TARGET-VALUE
059300               WHEN OTHER
059400                   MOVE CR-BALANCE OF SOURCE-TABLE (WS-SOURCE-SUB)
059500                        TO WS-SOURCE-NUMERIC
059600                   MOVE WS-SOURCE-NUMERIC TO WS-SOURCE-VALUE
059700                   MOVE CR-BALANCE OF TARGET-TABLE (WS-TARGET-SUB)
059800                        TO WS-TARGET-NUMERIC
059900                   MOVE WS-TARGET-NUMERIC TO WS-TARGET-VALUE
060000           END-EVALUATE.
060100       3319-FETCH-MAPPED-VALUES-EXIT.
060200           EXIT.
060300
060400       3320-APPLY-TRANSFORM.
060500           IF TRIM-WHITESPACE-ON
060510               MOVE WS-SOURCE-VALUE TO WS-TRIM-FIELD
060520               PERFORM 3330-TRIM-FIELD
060530                   THRU 3339-TRIM-FIELD-EXIT
060540               MOVE WS-TRIM-RESULT TO WS-SOURCE-VALUE
060550               MOVE WS-TARGET-VALUE TO WS-TRIM-FIELD
060560               PERFORM 3330-TRIM-FIELD
060570                   THRU 3339-TRIM-FIELD-EXIT
060580               MOVE WS-TRIM-RESULT TO WS-TARGET-VALUE
060800           END-IF.
060900           EVALUATE TRUE
061000               WHEN MAP-XFORM-UPPERCASE OF MAPPING-TABLE (WS-MAP-SUB)
061100                   INSPECT WS-SOURCE-VALUE
061110                       CONVERTING WS-LOWER-ALPHABET
061120                           TO WS-UPPER-ALPHABET
061300                   INSPECT WS-TARGET-VALUE
061310                       CONVERTING WS-LOWER-ALPHABET
061320                           TO WS-UPPER-ALPHABET
061500               WHEN MAP-XFORM-LOWERCASE OF MAPPING-TABLE (WS-MAP-SUB)
061600                   INSPECT WS-SOURCE-VALUE
061610                       CONVERTING WS-UPPER-ALPHABET
061620                           TO WS-LOWER-ALPHABET
061800                   INSPECT WS-TARGET-VALUE
061810                       CONVERTING WS-UPPER-ALPHABET
061820                           TO WS-LOWER-ALPHABET
062000               WHEN MAP-XFORM-TRIM OF MAPPING-TABLE (WS-MAP-SUB)
062110                   MOVE WS-SOURCE-VALUE TO WS-TRIM-FIELD
062120                   PERFORM 3330-TRIM-FIELD
062130                       THRU 3339-TRIM-FIELD-EXIT
062140                   MOVE WS-TRIM-RESULT TO WS-SOURCE-VALUE
062150                   MOVE WS-TARGET-VALUE TO WS-TRIM-FIELD
062160                   PERFORM 3330-TRIM-FIELD
062170                       THRU 3339-TRIM-FIELD-EXIT
062180                   MOVE WS-TRIM-RESULT TO WS-TARGET-VALUE
062300               WHEN OTHER
062400                   CONTINUE
062500           END-EVALUATE.
062600       3329-APPLY-TRANSFORM-EXIT.
062700           EXIT.
062800       EJECT
062810******************************************************************
062820*    LEFT-AND-RIGHT TRIM A 30-BYTE WORK FIELD -- NO LIBRARY TRIM   *
062830*    FUNCTION IS AVAILABLE ON THIS COMPILER.  SCANS WS-TRIM-FIELD  *
062840*    FOR THE FIRST AND LAST NON-BLANK POSITIONS AND BUILDS A       *
062850*    LEFT-JUSTIFIED, BLANK-PADDED RESULT IN WS-TRIM-RESULT.        *
062860******************************************************************
062870       3330-TRIM-FIELD.
062880           MOVE +1 TO WS-TRIM-FIRST-POS.
062890           PERFORM 3331-SCAN-FIRST-NONBLANK
062900               THRU 3331-SCAN-FIRST-NONBLANK-EXIT
062910               UNTIL WS-TRIM-FIRST-POS > 30
062920               OR WS-TRIM-FIELD (WS-TRIM-FIRST-POS:1) NOT = SPACE.
062930           MOVE SPACE TO WS-TRIM-RESULT.
062940           IF WS-TRIM-FIRST-POS <= 30
062950               MOVE +30 TO WS-TRIM-LAST-POS
062960               PERFORM 3332-SCAN-LAST-NONBLANK
062970                   THRU 3332-SCAN-LAST-NONBLANK-EXIT
062980                   UNTIL WS-TRIM-LAST-POS < WS-TRIM-FIRST-POS
062990                   OR WS-TRIM-FIELD (WS-TRIM-LAST-POS:1) NOT = SPACE
063010               COMPUTE WS-TRIM-LEN =
063020                   WS-TRIM-LAST-POS - WS-TRIM-FIRST-POS + 1
063030               MOVE WS-TRIM-FIELD (WS-TRIM-FIRST-POS:WS-TRIM-LEN)
063040                   TO WS-TRIM-RESULT (1:WS-TRIM-LEN)
063050           END-IF.
063060       3339-TRIM-FIELD-EXIT.
063070           EXIT.
063080
063090       3331-SCAN-FIRST-NONBLANK.
063100           ADD 1 TO WS-TRIM-FIRST-POS.
063110       3331-SCAN-FIRST-NONBLANK-EXIT.
063120           EXIT.
063130
063140       3332-SCAN-LAST-NONBLANK.
063150           SUBTRACT 1 FROM WS-TRIM-LAST-POS.
063160       3332-SCAN-LAST-NONBLANK-EXIT.
063170           EXIT.
063180       EJECT
063190******************************************************************
063195*                 NUMERIC-TOLERANCE COMPARISON                    *
063198******************************************************************
063199
063300       3400-NUMERIC-TOLERANCE-CHECK.
063400           SET BOTH-VALUES-NUMERIC TO TRUE.
063410* CR 2189 -- THE NUMERIC TEST BELOW USED TO RUN AGAINST
063420* WS-SOURCE-VALUE/WS-TARGET-VALUE (30-BYTE, SPACE-PADDED), WHICH
063430* IS NEVER "ALL DIGITS" SO THE TEST FAILED EVERY TIME AND THE
063440* TOLERANCE MATH BELOW NEVER RAN.  TEST THE 11-BYTE SIGNED WORK
063450* FIELDS, LOADED STRAIGHT FROM THE BALANCE COLUMN, INSTEAD.
063460           MOVE CR-BALANCE OF SOURCE-TABLE (WS-SOURCE-SUB)
063470               TO WS-SOURCE-NUMERIC.
063480           MOVE CR-BALANCE OF TARGET-TABLE (WS-TARGET-SUB)
063490               TO WS-TARGET-NUMERIC.
063500           IF WS-SOURCE-NUMERIC IS NOT NUMERIC
063600               OR WS-TARGET-NUMERIC IS NOT NUMERIC
063700               SET NOT-BOTH-VALUES-NUMERIC TO TRUE
063800           END-IF.
063900           IF NOT-BOTH-VALUES-NUMERIC
064000* CANNOT PARSE AS NUMERIC -- FALL BACK TO EXACT-MATCH PER 891002
064100               IF WS-SOURCE-VALUE = WS-TARGET-VALUE
064200                   SET ATTR-VALUES-MATCH TO TRUE
064300               ELSE
064400                   SET ATTR-VALUES-MISMATCH TO TRUE
064500               END-IF
064600           ELSE
064900               MOVE MAP-TOLERANCE-VALUE OF MAPPING-TABLE (WS-MAP-SUB)
065000                   TO WS-TOLERANCE-AMOUNT
065100               COMPUTE WS-DIFF-AMOUNT =
065200                   WS-SOURCE-NUMERIC - WS-TARGET-NUMERIC
065210               IF WS-DIFF-AMOUNT < ZERO
065220                   MULTIPLY WS-DIFF-AMOUNT BY -1
065230                       GIVING WS-DIFF-AMOUNT
065240               END-IF
065300               IF MAP-TOLERANCE-PERCENTAGE OF MAPPING-TABLE (WS-MAP-SUB)
065400                   COMPUTE WS-TOLERANCE-AMOUNT ROUNDED =
065500                       WS-SOURCE-NUMERIC
065600                           * WS-TOLERANCE-AMOUNT / 100
065610                   IF WS-TOLERANCE-AMOUNT < ZERO
065620                       MULTIPLY WS-TOLERANCE-AMOUNT BY -1
065630                           GIVING WS-TOLERANCE-AMOUNT
065640                   END-IF
065700               END-IF
065800               IF WS-DIFF-AMOUNT <= WS-TOLERANCE-AMOUNT
065900                   SET ATTR-VALUES-MATCH TO TRUE
066000               ELSE
066100                   SET ATTR-VALUES-MISMATCH TO TRUE
066200               END-IF
066300           END-IF.
066400       3499-NUMERIC-TOLERANCE-CHECK-EXIT.
066500           EXIT.
066600       EJECT
066700******************************************************************
066800*             EMIT AN ATTRIBUTE-MISMATCH DISCREPANCY              *
066900******************************************************************
067000
067100       3500-EMIT-MISMATCH.
067200           SET DISC-ATTRIBUTE-MISMATCH TO TRUE.
067300           MOVE MAP-MISMATCH-SEVERITY OF MAPPING-TABLE (WS-MAP-SUB)
067400               TO DISC-SEVERITY.
067500           MOVE CR-ACCOUNT-NUMBER OF SOURCE-TABLE (WS-SOURCE-SUB)
067600               TO DISC-RECORD-KEY.
067700           MOVE MAP-DISPLAY-NAME OF MAPPING-TABLE (WS-MAP-SUB)
067800               TO DISC-ATTRIBUTE-NAME.
067900           MOVE WS-SOURCE-VALUE TO DISC-SOURCE-VALUE.
068000           MOVE WS-TARGET-VALUE TO DISC-TARGET-VALUE.
068100           MOVE ZERO TO DISC-DIFF-AMOUNT DISC-DIFF-PERCENT.
068110* CR 1688 -- RECOMPUTED FRESH FROM CR-BALANCE FOR *THIS* MAP-SUB,
068120* NOT FROM BOTH-VALUES-NUMERIC/WS-SOURCE-NUMERIC LEFT OVER FROM
068130* WHATEVER ATTRIBUTE 3400 LAST RAN ON -- THOSE WERE LEAKING A
068140* PRIOR ATTRIBUTE'S DIFF INTO THIS ONE'S DISCREPANCY ROW.
068150           IF MAP-NUMERIC-TOLERANCE OF MAPPING-TABLE (WS-MAP-SUB)
068160               MOVE CR-BALANCE OF SOURCE-TABLE (WS-SOURCE-SUB)
068170                   TO WS-SOURCE-NUMERIC
068180               MOVE CR-BALANCE OF TARGET-TABLE (WS-TARGET-SUB)
068190                   TO WS-TARGET-NUMERIC
068200               COMPUTE DISC-DIFF-AMOUNT ROUNDED =
068400                   WS-SOURCE-NUMERIC - WS-TARGET-NUMERIC
068410               IF DISC-DIFF-AMOUNT < ZERO
068420                   MULTIPLY DISC-DIFF-AMOUNT BY -1
068430                       GIVING DISC-DIFF-AMOUNT
068440               END-IF
068500               IF WS-SOURCE-NUMERIC NOT = ZERO
068600                   COMPUTE DISC-DIFF-PERCENT ROUNDED =
068700                       (WS-SOURCE-NUMERIC - WS-TARGET-NUMERIC)
068800                           / WS-SOURCE-NUMERIC * 100
068810                   IF DISC-DIFF-PERCENT < ZERO
068820                       MULTIPLY DISC-DIFF-PERCENT BY -1
068830                           GIVING DISC-DIFF-PERCENT
068840                   END-IF
068900               END-IF
069000           END-IF.
069100           ADD 1 TO RT-ATTRIBUTE-MISMATCH-COUNT.
069200           PERFORM 3700-WRITE-DISCREPANCY
069300               THRU 3799-WRITE-DISCREPANCY-EXIT.
069400       3599-EMIT-MISMATCH-EXIT.
069500           EXIT.
069600       EJECT
069700******************************************************************
069800*          SOURCE RECORD HAS NO MATCHING TARGET RECORD            *
069900******************************************************************
070000
070100       3600-MATCH-NOT-FOUND.
070200           SET DISC-MISSING-IN-TARGET TO TRUE.
070300           MOVE 'HIGH' TO DISC-SEVERITY.
070400           MOVE CR-ACCOUNT-NUMBER OF SOURCE-TABLE (WS-SOURCE-SUB)
070500               TO DISC-RECORD-KEY.
070600           MOVE SPACE TO DISC-ATTRIBUTE-NAME
070700                         DISC-SOURCE-VALUE
070800                         DISC-TARGET-VALUE.
070900           MOVE ZERO TO DISC-DIFF-AMOUNT DISC-DIFF-PERCENT.
071000           ADD 1 TO RT-MISSING-IN-TARGET-COUNT.
071100           PERFORM 3700-WRITE-DISCREPANCY
071200               THRU 3799-WRITE-DISCREPANCY-EXIT.
071300       3699-MATCH-NOT-FOUND-EXIT.
071400           EXIT.
071500       EJECT
071600******************************************************************
071700*       APPLY THE DISCREPANCY CAP AND WRITE SYSDISC                *
071800******************************************************************
071900
072000       3700-WRITE-DISCREPANCY.
072050           MOVE WS-DISC-COUNTER TO WS-DISC-SEQ-EDIT.
072060           MOVE WS-DISC-COUNTER TO DISC-ROW-NUMBER.
072200           STRING 'DISC-' DELIMITED BY SIZE
072300                  WS-RUN-ID-DATE DELIMITED BY SIZE
072400                  '-' DELIMITED BY SIZE
072450                  WS-DISC-SEQ-EDIT DELIMITED BY SIZE
072500                  INTO DISC-CODE.
072600           IF WS-DISC-COUNTER < MAX-DISCREPANCIES
072800               WRITE DISCREPANCY-REC FROM DISC-RAW-CSV-LINE
072900               IF NOT DISCREPANCY-IO-OK
073000                   DISPLAY MSG01-IO-ERROR 'SYSDISC'
073100                   GO TO EOJ9900-ABEND
073200               END-IF
073300               ADD 1 TO WS-DISC-WRTN-CNTR
073400           END-IF.
073500           ADD 1 TO WS-DISC-COUNTER.
073600       3799-WRITE-DISCREPANCY-EXIT.
073700           EXIT.
073800       EJECT
073900******************************************************************
074000*       SCAN THE TARGET TABLE FOR UNMATCHED (MISSING-IN-SOURCE)    *
074100******************************************************************
074200
074300       4000-SCAN-TARGET-UNMATCHED.
074400           PERFORM 4100-CHECK-ONE-TARGET
074500               THRU 4199-CHECK-ONE-TARGET-EXIT.
074600       4099-SCAN-TARGET-UNMATCHED-EXIT.
074700           EXIT.
074800
074900       4100-CHECK-ONE-TARGET.
075000           IF TARGET-PROCESSED-FLAGS (WS-TARGET-SUB) = 'N'
075100               SET DISC-MISSING-IN-SOURCE TO TRUE
075200               MOVE 'HIGH' TO DISC-SEVERITY
075300               MOVE CR-ACCOUNT-NUMBER OF TARGET-TABLE (WS-TARGET-SUB)
075400                   TO DISC-RECORD-KEY
075500               MOVE SPACE TO DISC-ATTRIBUTE-NAME
075600                             DISC-SOURCE-VALUE
075700                             DISC-TARGET-VALUE
075800               MOVE ZERO TO DISC-DIFF-AMOUNT DISC-DIFF-PERCENT
075900               ADD 1 TO RT-MISSING-IN-SOURCE-COUNT
076000               PERFORM 3700-WRITE-DISCREPANCY
076100                   THRU 3799-WRITE-DISCREPANCY-EXIT
076200           END-IF.
076300       4199-CHECK-ONE-TARGET-EXIT.
076400           EXIT.
076500       EJECT
076600******************************************************************
076700*              COMPUTE RUN TOTALS AND MATCH PERCENTAGE             *
076800******************************************************************
076900
077000       5000-COMPUTE-RUN-TOTALS.
077100           MOVE WS-SOURCE-TABLE-CNT TO RT-SOURCE-COUNT.
077200           MOVE WS-TARGET-TABLE-CNT TO RT-TARGET-COUNT.
077300           COMPUTE RT-DISCREPANCY-COUNT =
077400               RT-MISSING-IN-SOURCE-COUNT + RT-MISSING-IN-TARGET-COUNT
077500                   + RT-ATTRIBUTE-MISMATCH-COUNT.
077600           IF RT-SOURCE-COUNT + RT-TARGET-COUNT = ZERO
077700               MOVE 100 TO RT-MATCH-PERCENTAGE
077800           ELSE
077900               COMPUTE RT-MATCH-PERCENTAGE ROUNDED =
078000                   (RT-MATCHED-COUNT * 2
078100                       / (RT-SOURCE-COUNT + RT-TARGET-COUNT)) * 100
078200           END-IF.
078300       5099-COMPUTE-RUN-TOTALS-EXIT.
078400           EXIT.
078500       EJECT
078600******************************************************************
078700*                  WRITE THE RUN-SUMMARY TRAILER LINE              *
078800******************************************************************
078900
079000       5200-WRITE-RUN-SUMMARY.
079100           MOVE RT-RUN-ID TO RS-RUN-ID.
079200           MOVE RT-SOURCE-COUNT TO RS-SOURCE-COUNT.
079300           MOVE RT-TARGET-COUNT TO RS-TARGET-COUNT.
079400           MOVE RT-MATCHED-COUNT TO RS-MATCHED-COUNT.
079500           MOVE RT-DISCREPANCY-COUNT TO RS-DISCREPANCY-COUNT.
079600           MOVE RT-MISSING-IN-SOURCE-COUNT TO RS-MISSING-IN-SOURCE.
079700           MOVE RT-MISSING-IN-TARGET-COUNT TO RS-MISSING-IN-TARGET.
079800           MOVE RT-ATTRIBUTE-MISMATCH-COUNT TO RS-ATTRIBUTE-MISMATCH.
079900           MOVE RT-MATCH-PERCENTAGE TO RS-MATCH-PERCENTAGE.
080000           WRITE RUN-SUMMARY-REC FROM RS-PRINT-LINE.
080100           IF NOT RUN-SUMMARY-IO-OK
080200               DISPLAY MSG01-IO-ERROR 'SYSRPT'
080300               GO TO EOJ9900-ABEND
080400           END-IF.
080500       5299-WRITE-RUN-SUMMARY-EXIT.
080600           EXIT.
080700       EJECT
080800******************************************************************
080900*                        CLOSE FILES                              *
081000******************************************************************
081100
081200       EOJ9000-CLOSE-FILES.
081300           CLOSE SOURCE-FILE TARGET-FILE ATTRIBUTE-MAPPING-FILE
081400                 DISCREPANCY-FILE RUN-SUMMARY-FILE.
081500           DISPLAY 'NYRECCMP PROCESSING COMPLETE'.
081600           DISPLAY 'SOURCE RECORDS READ:     ' WS-SOURCE-READ-CNTR.
081700           DISPLAY 'TARGET RECORDS READ:     ' WS-TARGET-READ-CNTR.
081800           DISPLAY 'MAPPING RECORDS READ:    ' WS-MAP-READ-CNTR.
081900           DISPLAY 'DISCREPANCIES WRITTEN:   ' WS-DISC-WRTN-CNTR.
082000           GO TO EOJ9999-EXIT.
082100       EOJ9900-ABEND.
082200           DISPLAY 'PROGRAM ABENDING DUE TO ERROR - NYRECCMP'.
082300       EOJ9999-EXIT.
082400           EXIT.
