000100*=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000200******************************************************************   CKX0100
000300*                                                                *   CKX0200
000400*    CKRECMAX  --  RECONCILIATION RUN MAXIMUMS AND RATE TABLES   *   CKX0300
000500*                                                                *   CKX0400
000600*    ORIGINALLY THE INFORCE/HISTORY SEGMENT-COUNT MAXIMUMS FOR   *   CKX0500
000700*    THE VUL FILEPASS FAMILY.  REUSED 1989 FOR THE ACCOUNT       *   CKX0600
000800*    RECONCILIATION FILEPASS -- HOLDS THE OCCURS-TABLE BOUNDS,   *   CKX0700
000900*    THE DISCREPANCY CAP, AND THE SEVERITY RANK / SLA-HOURS      *   CKX0800
001000*    TABLES SHARED BY NYRECCMP AND NYRECINC.                     *   CKX0900
001100*                                                                *   CKX1000
001200*    CHANGE LOG..                                                *   CKX1100
001300*    861104  RBW  0000  ORIGINAL COPY MEMBER - REC MAXIMUMS.     *   CKX1200
001400*    890613  TJH  1187  REUSED FOR ACCT-RECON FILEPASS PROJECT.  *   CKX1300
001500*    891002  TJH  1187  ADDED SEVERITY RANK / SLA-HOURS TABLE.   *   CKX1400
001600*    980831  DMS  Y2K01  Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS    *   CKX1500
001700*                       IN THIS MEMBER.  NO CHANGE REQUIRED.    *   CKX1600
001800*    020417  KLP  2117  MAX-DISCREPANCIES RAISED 5000 TO 10000.  *   CKX1700
001900*                                                                *   CKX1800
002000******************************************************************   CKX1900
002100    05  CK-RECON-TABLE-LIMITS.                                       CKX2000
002200        10  MAX-SOURCE-RECS          COMP PIC S9(8) VALUE +02000.    CKX2100
002300        10  MAX-TARGET-RECS          COMP PIC S9(8) VALUE +02000.    CKX2200
002400        10  MAX-MAPPING-RECS         COMP PIC S9(4) VALUE +0050.     CKX2300
002500        10  MAX-DISCREPANCIES        COMP PIC S9(8) VALUE +10000.    CKX2400
002600    05  CK-RECON-SWITCHES.                                           CKX2500
002700        10  NULL-EQUALS-EMPTY-SW     PIC X(01) VALUE 'Y'.            CKX2600
002800            88 NULL-EQUALS-EMPTY         VALUE 'Y'.                  CKX2700
002900        10  TRIM-WHITESPACE-SW       PIC X(01) VALUE 'Y'.            CKX2800
003000            88 TRIM-WHITESPACE-ON        VALUE 'Y'.                  CKX2900
003100        10  AUTO-CREATE-INCIDENT-SW  PIC X(01) VALUE 'Y'.            CKX3000
003200            88 AUTO-CREATE-INCIDENT-ON   VALUE 'Y'.                  CKX3100
003300    05  CK-SEVERITY-RANK-TABLE.                                      CKX3200
003400        10  CK-SEV-RANK-ENTRY OCCURS 5 TIMES                         CKX3300
003500                            INDEXED BY CK-SEV-RNK-IDX.                CKX3400
003600            15  CK-SEV-RANK-CODE     PIC X(08).                      CKX3500
003700            15  CK-SEV-RANK-ORDINAL  COMP PIC S9(04).                CKX3600
003800            15  CK-SEV-RANK-SLA-HRS  COMP PIC S9(05).                CKX3700
003900    05  FILLER                       PIC X(40).                      CKX3800
