000100*=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000200******************************************************************   CKT0100
000300*                                                                *   CKT0200
000400*    CKRECTOT  --  RUN TOTALS / RUN-SUMMARY REPORT BACKING AREA  *   CKT0300
000500*                                                                *   CKT0400
000600*    ONE SET OF ACCUMULATORS PER FILEPASS RUN.  BUILT DURING     *   CKT0500
000700*    THE COMPARE PASS (SECTIONS 3000-5000 OF NYRECCMP) AND       *   CKT0600
000800*    PRINTED AS THE SINGLE RUN-SUMMARY TRAILER LINE.             *   CKT0700
000900*                                                                *   CKT0800
001000*    CHANGE LOG..                                                *   CKT0900
001100*    890704  TJH  1187  ORIGINAL -- ACCT-RECON FILEPASS PROJECT. *   CKT1000
001200*    891206  TJH  1211  ADDED RT-MATCH-PERCENTAGE.               *   CKT1100
001250*    030919  KLP  2189  REALIGNED THE FILLER PAD UNDER 10-LEVEL  *   CKT1150
001260*                       COLUMN -- WAS INDENTED LIKE THE 05-LEVEL.*   CKT1160
001300*                                                                *   CKT1200
001400******************************************************************   CKT1300
001500    05  RUN-TOTALS-RECORD.                                           CKT1400
001600        10  RT-RUN-ID                  PIC X(14).                    CKT1500
001700        10  RT-SOURCE-COUNT            PIC 9(09).                    CKT1600
001800        10  RT-TARGET-COUNT            PIC 9(09).                    CKT1700
001900        10  RT-MATCHED-COUNT           PIC 9(09).                    CKT1800
002000        10  RT-DISCREPANCY-COUNT       PIC 9(09).                    CKT1900
002100        10  RT-MISSING-IN-SOURCE-COUNT PIC 9(09).                    CKT2000
002200        10  RT-MISSING-IN-TARGET-COUNT PIC 9(09).                    CKT2100
002300        10  RT-ATTRIBUTE-MISMATCH-COUNT PIC 9(09).                   CKT2200
002400        10  RT-MATCH-PERCENTAGE        PIC S9(3)V99 COMP-3.          CKT2300
002500        10  FILLER                     PIC X(10).                    CKT2350
