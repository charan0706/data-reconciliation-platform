000100*=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000200******************************************************************   CKM0100
000300*                                                                *   CKM0200
000400*    CKRECMAP  --  ATTRIBUTE COMPARISON MAPPING RECORD           *   CKM0300
000500*                                                                *   CKM0400
000600*    ONE ROW PER COMPARED ATTRIBUTE, READ ONCE FROM SYSMAP AT    *   CKM0500
000700*    RUN START AND HELD IN THE MAPPING TABLE FOR THE LIFE OF     *   CKM0600
000800*    THE FILEPASS -- SEE 1200-LOAD-MAPPING-TABLE IN NYRECCMP.    *   CKM0700
000900*                                                                *   CKM0800
001000*    CHANGE LOG..                                                *   CKM0900
001100*    890704  TJH  1187  ORIGINAL -- ACCT-RECON FILEPASS PROJECT. *   CKM1000
001200*    891002  TJH  1187  ADDED MAP-TOLERANCE-TYPE, MAP-TRANSFORM. *   CKM1100
001300*    991105  DMS  Y2K01  Y2K REVIEW -- NO DATE FIELDS PRESENT.   *   CKM1200
001400*                       NO CHANGE REQUIRED.                     *   CKM1300
001500*                                                                *   CKM1400
001600******************************************************************   CKM1500
001700    05  MAP-RECORD.                                                  CKM1600
001800        10  MAP-SOURCE-ATTR        PIC X(30).                        CKM1700
001900        10  MAP-TARGET-ATTR        PIC X(30).                        CKM1800
002000        10  MAP-DISPLAY-NAME       PIC X(30).                        CKM1900
002100        10  MAP-COMPARISON-TYPE    PIC X(20).                        CKM2000
002200            88 MAP-EXACT-MATCH         VALUE 'EXACT-MATCH'.          CKM2100
002300            88 MAP-CASE-INSENSITIVE    VALUE 'CASE-INSENSITIVE'.     CKM2200
002400            88 MAP-NUMERIC-TOLERANCE   VALUE 'NUMERIC-TOLERANCE'.    CKM2300
002500            88 MAP-CONTAINS            VALUE 'CONTAINS'.            CKM2400
002600            88 MAP-DATE-TOLERANCE      VALUE 'DATE-TOLERANCE'.       CKM2500
002700            88 MAP-REGEX-MATCH         VALUE 'REGEX-MATCH'.          CKM2600
002800            88 MAP-IGNORE-TYPE         VALUE 'IGNORE'.               CKM2700
002900        10  MAP-TOLERANCE-VALUE    PIC S9(7)V99 COMP-3.              CKM2800
003000        10  MAP-TOLERANCE-TYPE     PIC X(10).                        CKM2900
003100            88 MAP-TOLERANCE-PERCENTAGE VALUE 'PERCENTAGE'.          CKM3000
003200            88 MAP-TOLERANCE-ABSOLUTE   VALUE 'ABSOLUTE'.            CKM3100
003300        10  MAP-IS-ENABLED         PIC X(01).                        CKM3200
003400            88 MAP-ENABLED             VALUE 'Y'.                    CKM3300
003500        10  MAP-MISMATCH-SEVERITY  PIC X(08).                        CKM3400
003600        10  MAP-TRANSFORM          PIC X(09).                        CKM3500
003700            88 MAP-XFORM-UPPERCASE      VALUE 'UPPERCASE'.           CKM3600
003800            88 MAP-XFORM-LOWERCASE      VALUE 'LOWERCASE'.           CKM3700
003900            88 MAP-XFORM-TRIM           VALUE 'TRIM'.                CKM3800
004000        10  FILLER                 PIC X(22).                        CKM3900
004100    05  MAP-RECORD-R REDEFINES MAP-RECORD.                           CKM4000
004200        10  MAP-RAW-CSV-LINE       PIC X(160).                       CKM4100
