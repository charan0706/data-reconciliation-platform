000100*=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000200******************************************************************   CKI0100
000300*                                                                *   CKI0200
000400*    CKRECINC  --  INCIDENT OUTPUT RECORD                        *   CKI0300
000500*                                                                *   CKI0400
000600*    AT MOST ONE ROW WRITTEN PER FILEPASS RUN -- ONLY WHEN THE   *   CKI0500
000700*    RUN'S DISCREPANCY LIST IS NON-EMPTY AND AUTO-CREATE-        *   CKI0600
000800*    INCIDENT-SW IS 'Y'.  SEE 3000-BUILD-INCIDENT IN NYRECINC.   *   CKI0700
000900*                                                                *   CKI0800
001000*    CHANGE LOG..                                                *   CKI0900
001100*    920330  RBW  1455  ORIGINAL -- ACCT-RECON FILEPASS PROJECT. *   CKI1000
001200*                                                                *   CKI1100
001300******************************************************************   CKI1200
001400    05  INCIDENT-RECORD.                                             CKI1300
001500        10  INC-NUMBER             PIC X(20).                        CKI1400
001600        10  INC-TITLE              PIC X(60).                        CKI1500
001700        10  INC-SEVERITY           PIC X(08).                        CKI1600
001800        10  INC-DISCREPANCY-COUNT  PIC 9(05).                        CKI1700
001900        10  INC-DUE-HOURS          PIC 9(05).                        CKI1800
002000        10  FILLER                 PIC X(08).                        CKI1900
002100    05  INCIDENT-RECORD-R REDEFINES INCIDENT-RECORD.                 CKI2000
002200        10  INC-RAW-CSV-LINE       PIC X(101).                       CKI2100
