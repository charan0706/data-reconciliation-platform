000100*=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000200******************************************************************   CKD0100
000300*                                                                *   CKD0200
000400*    CKRECDSC  --  DISCREPANCY OUTPUT RECORD                     *   CKD0300
000500*                                                                *   CKD0400
000600*    ONE ROW PER DISCREPANCY EMITTED TO SYSDISC DURING THE       *   CKD0500
000700*    COMPARE PASS -- SEE 3700-WRITE-DISCREPANCY IN NYRECCMP.     *   CKD0600
000800*    NYRECINC READS THIS SAME LAYOUT BACK IN AS ITS INPUT.       *   CKD0700
000900*                                                                *   CKD0800
001000*    CHANGE LOG..                                                *   CKD0900
001100*    890704  TJH  1187  ORIGINAL -- ACCT-RECON FILEPASS PROJECT. *   CKD1000
001200*    891206  TJH  1211  ADDED DISC-DIFF-AMOUNT, DISC-DIFF-PCT.   *   CKD1100
001300*    920330  RBW  1455  ADDED DISC-ROW-NUMBER FOR AUDIT TRACE.   *   CKD1200
001400*                                                                *   CKD1300
001500******************************************************************   CKD1400
001600    05  DISC-RECORD.                                                 CKD1500
001700        10  DISC-CODE              PIC X(20).                        CKD1600
001800        10  DISC-TYPE              PIC X(20).                        CKD1700
001900            88 DISC-MISSING-IN-SOURCE  VALUE 'MISSING-IN-SOURCE'.    CKD1800
002000            88 DISC-MISSING-IN-TARGET  VALUE 'MISSING-IN-TARGET'.    CKD1900
002100            88 DISC-ATTRIBUTE-MISMATCH VALUE 'ATTRIBUTE-MISMATCH'.   CKD2000
002200        10  DISC-SEVERITY          PIC X(08).                        CKD2100
002300        10  DISC-RECORD-KEY        PIC X(30).                        CKD2200
002400        10  DISC-ATTRIBUTE-NAME    PIC X(30).                        CKD2300
002500        10  DISC-SOURCE-VALUE      PIC X(30).                        CKD2400
002600        10  DISC-TARGET-VALUE      PIC X(30).                        CKD2500
002700        10  DISC-DIFF-AMOUNT       PIC S9(9)V99 COMP-3.              CKD2600
002800        10  DISC-DIFF-PERCENT      PIC S9(5)V99 COMP-3.              CKD2700
002900        10  DISC-ROW-NUMBER        PIC 9(05).                        CKD2800
003000        10  FILLER                 PIC X(14).                        CKD2900
003100    05  DISC-RECORD-R REDEFINES DISC-RECORD.                         CKD3000
003200        10  DISC-RAW-CSV-LINE      PIC X(183).                       CKD3100
