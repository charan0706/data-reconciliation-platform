000100*=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID. NYRECINC.
000400       AUTHOR. R B WOJCIK.
000500       INSTALLATION. HOME OFFICE DATA CENTER - BATCH SYSTEMS.
000600       DATE-WRITTEN. 03/30/92.
000700       DATE-COMPILED.
000800       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900******************************************************************
001000*                                                                *
001100*A    ABSTRACT..                                                 *
001200*  NYRECINC READS THE DISCREPANCY OUTPUT FROM THE NIGHTLY         *
001300*  ACCOUNT-RECONCILIATION FILEPASS (SYSDISC, AS WRITTEN BY        *
001400*  NYRECCMP) AND, WHEN THE RUN PRODUCED AT LEAST ONE               *
001500*  DISCREPANCY, BUILDS A SINGLE INCIDENT RECORD SUMMARIZING        *
001600*  THE RUN FOR THE OPERATIONS QUEUE (SYSINC).  THE INCIDENT'S      *
001700*  SEVERITY IS THE HIGHEST-RANKING SEVERITY FOUND ACROSS ALL       *
001800*  DISCREPANCIES ON THE RUN, AND ITS DUE-BY TIME IS DRIVEN OFF     *
001900*  THE SLA-HOURS TABLE FOR THAT SEVERITY.                          *
002000*                                                                *
002100*J    JCL..                                                      *
002200*                                                                *
002300* //NYRECINC EXEC PGM=NYRECINC,PARM='0001'                       *
002400* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                *
002500* //SYSOUT   DD SYSOUT=*                                        *
002600* //SYSDISC  DD DSN=T54.T9511F0.RECON.DISCREP.OUTPUT,            *
002700* //            DISP=SHR                                        *
002800* //SYSINC   DD DSN=T54.T9511F0.RECON.INCIDENT.OUTPUT,           *
002900* //            DISP=(,CATLG,CATLG),                            *
003000* //            UNIT=USER,SPACE=(TRK,(1,1),RLSE),                *
003100* //            DCB=(RECFM=FB,LRECL=101,BLKSIZE=0)               *
003200* //SYSIPT   DD DUMMY                                           *
003300* //*                                                           *
003400*                                                                *
003500*P    ENTRY PARAMETERS..                                        *
003600*     PARM='NNNN' -- 4-DIGIT RUN-SCOPED INCIDENT SEQUENCE NUMBER *
003610*     SUPPLIED BY THE SCHEDULER FOR THE INC-NUMBER SUFFIX.  IF   *
003620*     NO PARM IS PASSED THE PROGRAM DEFAULTS TO '0001'.          *
003700*                                                                *
003800*E    ERRORS DETECTED BY THIS ELEMENT..                         *
003900*     I/O ERROR ON FILES                                        *
004000*                                                                *
004100*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
004200*                                                                *
004300*     NONE -- NYRECINC IS SELF-CONTAINED.                       *
004400*                                                                *
004500*U    USER CONSTANTS AND TABLES REFERENCED..                    *
004600*     CKRECMAX -- SEVERITY RANK / SLA HOURS TABLE, AUTO-CREATE   *
004700*                 INCIDENT SWITCH                               *
004800*                                                                *
004900*    CHANGE LOG..                                                *
005000*    920330  RBW  1455  ORIGINAL PROGRAM.                        *
005100*    920414  RBW  1455  ADDED INC-TITLE BUILD FROM SEVERITY AND  *
005200*                       DISCREPANCY COUNT.                      *
005300*    921102  TJH  1478  CORRECTED SLA-HOURS LOOKUP -- WAS        *
005400*                       DEFAULTING TO MEDIUM INSTEAD OF FAILING  *
005500*                       OVER TO INFO FOR UNKNOWN SEVERITY CODES. *
005600*    981120  DMS  Y2K01  Y2K REVIEW -- INC-NUMBER DATE PORTION   *
005700*                       ALREADY CARRIES A 4-DIGIT CENTURY-YEAR;  *
005800*                       NO CHANGE REQUIRED.                     *
005900*    020417  KLP  2117  NO CHANGE THIS PROGRAM -- SEE CKRECMAX   *
006000*                       CHANGE LOG FOR DISCREPANCY CAP INCREASE. *
006050*    030512  KLP  2318  INC-NUMBER SEQUENCE SUFFIX NOW COMES IN  *
006060*                       ON THE EXEC PARM (LK-PARM-SEQ-PARM) --   *
006070*                       WAS HARDCODED TO 0001, SO TWO RUNS IN    *
006080*                       ONE DAY PRODUCED DUPLICATE INC-NUMBERS.  *
006090*                       SCHEDULER JCL UPDATED TO PASS THE DAY'S   *
006095*                       RUN COUNT; DEFAULTS TO 0001 IF OMITTED.   *
006100*                                                                *
006200******************************************************************
006300       ENVIRONMENT DIVISION.
006400       CONFIGURATION SECTION.
006500       SPECIAL-NAMES.
006600           C01 IS TOP-OF-FORM.
006700       INPUT-OUTPUT SECTION.
006800       FILE-CONTROL.
006900           SELECT DISCREPANCY-FILE ASSIGN TO SYSDISC
007000               FILE STATUS IS DISCREPANCY-FILE-STATUS.
007100           SELECT INCIDENT-FILE ASSIGN TO SYSINC
007200               FILE STATUS IS INCIDENT-FILE-STATUS.
007300       DATA DIVISION.
007400       FILE SECTION.
007500       FD  DISCREPANCY-FILE
007600           RECORDING MODE IS F
007700           BLOCK CONTAINS 0 RECORDS.
007800       01  DISCREPANCY-REC              PIC X(183).
007900       FD  INCIDENT-FILE
008000           RECORDING MODE IS F
008100           BLOCK CONTAINS 0 RECORDS.
008200       01  INCIDENT-REC                 PIC X(101).
008300       EJECT
008400       WORKING-STORAGE SECTION.
008500       01  FILLER PIC X(32)
008600            VALUE 'NYRECINC WORKING STORAGE BEGINS'.
008610******************************************************************
008620*    STANDALONE SWITCHES / COUNTERS
008630******************************************************************
008640       77  WS-ABEND-SWITCH            PIC X(01) VALUE 'N'.
008650           88 WS-ABEND-REQUESTED          VALUE 'Y'.
008660       77  WS-SEV-TABLE-LOADED-SW     PIC X(01) VALUE 'N'.
008700******************************************************************
008800*    DATA AREAS
008900******************************************************************
009000       01  CK-RECON-CONSTANTS.
009100           COPY CKRECMAX.
009200       EJECT
009300******************************************************************
009400*    READ ONLY CONSTANTS
009500******************************************************************
009600       01  READ-ONLY-WORK-AREA.
009650           05 FILLER              PIC X(01) VALUE SPACE.
009700           05 MSG01-IO-ERROR      PIC X(19)
009800                                  VALUE 'I/O ERROR ON FILE -'.
009900* SWITCHES AREA
010000           05 END-OF-DISCREPANCY-INDICATOR   PIC X(01).
010100              88 END-OF-DISCREPANCY          VALUE 'Y'.
010200* I-O READ ONLY DATA
010300           05 DISCREPANCY-FILE-STATUS        PIC X(02).
010400              88 DISCREPANCY-IO-OK               VALUE '00'.
010500              88 DISCREPANCY-IO-EOF              VALUE '10'.
010600           05 INCIDENT-FILE-STATUS           PIC X(02).
010700              88 INCIDENT-IO-OK                  VALUE '00'.
010800       EJECT
010900******************************************************************
011000*                V A R I A B L E   D A T A   A R E A S             *
011100******************************************************************
011200       01  VARIABLE-WORK-AREA.
011300           05 WS-DISC-COUNT          PIC S9(08) COMP VALUE +0.
011400           05 WS-SEV-IDX-SAVE        PIC S9(04) COMP VALUE +0.
011500           05 WS-HIGHEST-SEV-RANK    PIC S9(04) COMP VALUE +99.
011600           05 WS-HIGHEST-SEV-CODE    PIC X(08)  VALUE SPACE.
011700           05 WS-HIGHEST-SEV-HOURS   PIC S9(05) COMP VALUE +0.
011800           05 WS-THIS-SEV-RANK       PIC S9(04) COMP VALUE +0.
011900* CURRENT DATE / INCIDENT NUMBER AREA
012000           05 WS-CURR-DATE.
012100              10 WS-CURR-YEAR        PIC 9(04).
012200              10 WS-CURR-MO          PIC 9(02).
012300              10 WS-CURR-DAY         PIC 9(02).
012400           05 WS-CURR-DATE-R REDEFINES WS-CURR-DATE.
012500              10 WS-CURR-DATE-NUM    PIC 9(08).
012600           05 WS-INC-SEQ-PARM        PIC 9(04) VALUE 0001.
012700* COUNTERS
012800           05 WS-WORK-COUNTERS.
012900              10 WS-DISC-READ-CNTR   PIC 9(09) COMP-3 VALUE ZERO.
013000              10 WS-INC-WRTN-CNTR    PIC 9(09) COMP-3 VALUE ZERO.
013050           05 FILLER                 PIC X(04) VALUE SPACE.
013100       EJECT
013200******************************************************************
013300*    DISCREPANCY INPUT RECORD AREA (SAME LAYOUT NYRECCMP WROTE)   *
013400******************************************************************
013500       01  DISCREPANCY-RECORD-AREA.
013600           COPY CKRECDSC.
013700       EJECT
013800******************************************************************
013900*    INCIDENT OUTPUT RECORD AREA                                  *
014000******************************************************************
014100       01  INCIDENT-RECORD-AREA.
014200           COPY CKRECINC.
014250       01  FILLER PIC X(32)
014260            VALUE 'NYRECINC WORKING STORAGE ENDS  '.
014300       EJECT
014400       LINKAGE SECTION.
014410******************************************************************
014420*    EXEC PARM -- SEE CR 2318.  STANDARD OS PARM-PASSING AREA:    *
014430*    A HALFWORD BINARY LENGTH FOLLOWED BY THE PARM TEXT ITSELF.   *
014440******************************************************************
014450       01  LK-PARM-AREA.
014460           05 LK-PARM-LEN            PIC S9(04) COMP.
014470           05 LK-PARM-SEQ-PARM       PIC 9(04).
014500       EJECT
014600       PROCEDURE DIVISION USING LK-PARM-AREA.
014700******************************************************************
014800*                        MAINLINE LOGIC                           *
014900******************************************************************
015000
015100       0000-CONTROL-PROCESS.
015200           PERFORM 1000-INITIALIZATION
015300               THRU 1099-INITIALIZATION-EXIT.
015400           PERFORM 1100-OPEN-FILES
015500               THRU 1199-OPEN-FILES-EXIT.
015600           PERFORM 2000-MAIN-PROCESS
015700               THRU 2099-MAIN-PROCESS-EXIT
015800               UNTIL END-OF-DISCREPANCY.
015900           IF WS-DISC-COUNT > ZERO AND AUTO-CREATE-INCIDENT-ON
016000               PERFORM 3000-BUILD-INCIDENT
016100                   THRU 3099-BUILD-INCIDENT-EXIT
016200           END-IF.
016300           PERFORM EOJ9000-CLOSE-FILES
016400               THRU EOJ9999-EXIT.
016500           GOBACK.
016600       EJECT
016700******************************************************************
016800*                         INITIALIZATION                          *
016900******************************************************************
017000
017100       1000-INITIALIZATION.
017200           INITIALIZE VARIABLE-WORK-AREA.
017210* CR 2318 -- SEQ SUFFIX COMES FROM THE EXEC PARM, NOT A CONSTANT.
017220           IF LK-PARM-LEN = ZERO
017230               MOVE 0001 TO WS-INC-SEQ-PARM
017240           ELSE
017250               MOVE LK-PARM-SEQ-PARM TO WS-INC-SEQ-PARM
017260           END-IF.
017300           MOVE SPACE TO END-OF-DISCREPANCY-INDICATOR.
017400           MOVE +99 TO WS-HIGHEST-SEV-RANK.
017500* LOAD THE SEVERITY RANK / SLA HOURS TABLE -- RANK 0 IS MOST
017600* SEVERE (CRITICAL), RANK 4 IS LEAST SEVERE (INFO).
017700           MOVE 'CRITICAL' TO CK-SEV-RANK-CODE (1).
017800           MOVE +0         TO CK-SEV-RANK-ORDINAL (1).
017900           MOVE +4         TO CK-SEV-RANK-SLA-HRS (1).
018000           MOVE 'HIGH'     TO CK-SEV-RANK-CODE (2).
018100           MOVE +1         TO CK-SEV-RANK-ORDINAL (2).
018200           MOVE +24        TO CK-SEV-RANK-SLA-HRS (2).
018300           MOVE 'MEDIUM'   TO CK-SEV-RANK-CODE (3).
018400           MOVE +2         TO CK-SEV-RANK-ORDINAL (3).
018500           MOVE +72        TO CK-SEV-RANK-SLA-HRS (3).
018600           MOVE 'LOW'      TO CK-SEV-RANK-CODE (4).
018700           MOVE +3         TO CK-SEV-RANK-ORDINAL (4).
018800           MOVE +168       TO CK-SEV-RANK-SLA-HRS (4).
018900           MOVE 'INFO'     TO CK-SEV-RANK-CODE (5).
019000           MOVE +4         TO CK-SEV-RANK-ORDINAL (5).
019100           MOVE +336       TO CK-SEV-RANK-SLA-HRS (5).
019200           ACCEPT WS-CURR-DATE FROM DATE YYYYMMDD.
019300       1099-INITIALIZATION-EXIT.
019400           EXIT.
019500       EJECT
019600******************************************************************
019700*                         OPEN ALL FILES                          *
019800******************************************************************
019900
020000       1100-OPEN-FILES.
020100           OPEN INPUT  DISCREPANCY-FILE.
020200           IF NOT DISCREPANCY-IO-OK
020300               DISPLAY MSG01-IO-ERROR 'SYSDISC'
020400               DISPLAY 'FILE STATUS=' DISCREPANCY-FILE-STATUS
020500               GO TO EOJ9900-ABEND
020600           END-IF.
020700           OPEN OUTPUT INCIDENT-FILE.
020800           IF NOT INCIDENT-IO-OK
020900               DISPLAY MSG01-IO-ERROR 'SYSINC'
021000               DISPLAY 'FILE STATUS=' INCIDENT-FILE-STATUS
021100               GO TO EOJ9900-ABEND
021200           END-IF.
021300           READ DISCREPANCY-FILE INTO DISC-RAW-CSV-LINE
021400               AT END SET END-OF-DISCREPANCY TO TRUE
021500           END-READ.
021600       1199-OPEN-FILES-EXIT.
021700           EXIT.
021800       EJECT
021900******************************************************************
022000*           SCAN SYSDISC -- CONTROL BREAK ON HIGHEST SEVERITY      *
022100******************************************************************
022200
022300       2000-MAIN-PROCESS.
022400           PERFORM 2200-PROCESS-DISCREPANCY
022500               THRU 2299-PROCESS-DISCREPANCY-EXIT.
022600           PERFORM 2100-READ-DISCREPANCY
022700               THRU 2199-READ-DISCREPANCY-EXIT.
022800       2099-MAIN-PROCESS-EXIT.
022900           EXIT.
023000
023100       2100-READ-DISCREPANCY.
023200           READ DISCREPANCY-FILE INTO DISC-RAW-CSV-LINE
023300               AT END SET END-OF-DISCREPANCY TO TRUE
023400           END-READ.
023500       2199-READ-DISCREPANCY-EXIT.
023600           EXIT.
023700       EJECT
023800******************************************************************
023900*      FIND THIS DISCREPANCY'S RANK, KEEP THE WORST SEEN SO FAR    *
024000******************************************************************
024100
024200       2200-PROCESS-DISCREPANCY.
024300           ADD 1 TO WS-DISC-COUNT.
024400           ADD 1 TO WS-DISC-READ-CNTR.
024500           SET CK-SEV-RNK-IDX TO 1.
024600           SEARCH CK-SEV-RANK-ENTRY
024700               AT END MOVE +2 TO WS-THIS-SEV-RANK
024800                      MOVE 'MEDIUM' TO WS-HIGHEST-SEV-CODE
024900               WHEN CK-SEV-RANK-CODE (CK-SEV-RNK-IDX) = DISC-SEVERITY
025000                   SET WS-SEV-IDX-SAVE TO CK-SEV-RNK-IDX
025100           END-SEARCH.
025200           IF WS-SEV-IDX-SAVE > ZERO
025300               MOVE CK-SEV-RANK-ORDINAL (WS-SEV-IDX-SAVE)
025400                   TO WS-THIS-SEV-RANK
025500           END-IF.
025600           IF WS-THIS-SEV-RANK < WS-HIGHEST-SEV-RANK
025700               MOVE WS-THIS-SEV-RANK TO WS-HIGHEST-SEV-RANK
025800               MOVE DISC-SEVERITY TO WS-HIGHEST-SEV-CODE
025900               IF WS-SEV-IDX-SAVE > ZERO
026000                   MOVE CK-SEV-RANK-SLA-HRS (WS-SEV-IDX-SAVE)
026100                       TO WS-HIGHEST-SEV-HOURS
026200               ELSE
026300                   MOVE +336 TO WS-HIGHEST-SEV-HOURS
026400               END-IF
026500           END-IF.
026600           MOVE ZERO TO WS-SEV-IDX-SAVE.
026700       2299-PROCESS-DISCREPANCY-EXIT.
026800           EXIT.
026900       EJECT
027000******************************************************************
027100*         BUILD THE SINGLE INCIDENT RECORD FOR THIS RUN            *
027200******************************************************************
027300
027400       3000-BUILD-INCIDENT.
027500           MOVE WS-HIGHEST-SEV-CODE TO INC-SEVERITY.
027600           MOVE WS-DISC-COUNT TO INC-DISCREPANCY-COUNT.
027700           MOVE WS-HIGHEST-SEV-HOURS TO INC-DUE-HOURS.
027800           PERFORM 3100-BUILD-INCIDENT-NUMBER
027900               THRU 3199-BUILD-INCIDENT-NUMBER-EXIT.
028000           PERFORM 3150-BUILD-INCIDENT-TITLE
028100               THRU 3159-BUILD-INCIDENT-TITLE-EXIT.
028200           PERFORM 3200-WRITE-INCIDENT-RECORD
028300               THRU 3299-WRITE-INCIDENT-RECORD-EXIT.
028400       3099-BUILD-INCIDENT-EXIT.
028500           EXIT.
028600
028700       3100-BUILD-INCIDENT-NUMBER.
028800           STRING 'INC-' DELIMITED BY SIZE
028900                  WS-CURR-DATE-NUM DELIMITED BY SIZE
029000                  '-' DELIMITED BY SIZE
029100                  WS-INC-SEQ-PARM DELIMITED BY SIZE
029200                  INTO INC-NUMBER.
029300       3199-BUILD-INCIDENT-NUMBER-EXIT.
029400           EXIT.
029500
029600       3150-BUILD-INCIDENT-TITLE.
029700           MOVE SPACE TO INC-TITLE.
029800           STRING WS-HIGHEST-SEV-CODE DELIMITED BY SPACE
029900                  ' RECONCILIATION DISCREPANCIES - ' DELIMITED BY SIZE
030000                  WS-DISC-COUNT DELIMITED BY SIZE
030100                  ' FOUND' DELIMITED BY SIZE
030200                  INTO INC-TITLE.
030300       3159-BUILD-INCIDENT-TITLE-EXIT.
030400           EXIT.
030500       EJECT
030600******************************************************************
030700*                  WRITE THE INCIDENT RECORD TO SYSINC             *
030800******************************************************************
030900
031000       3200-WRITE-INCIDENT-RECORD.
031100           WRITE INCIDENT-REC FROM INC-RAW-CSV-LINE.
031200           IF NOT INCIDENT-IO-OK
031300               DISPLAY MSG01-IO-ERROR 'SYSINC'
031400               GO TO EOJ9900-ABEND
031500           END-IF.
031600           ADD 1 TO WS-INC-WRTN-CNTR.
031700       3299-WRITE-INCIDENT-RECORD-EXIT.
031800           EXIT.
031900       EJECT
032000******************************************************************
032100*                        CLOSE FILES                              *
032200******************************************************************
032300
032400       EOJ9000-CLOSE-FILES.
032500           CLOSE DISCREPANCY-FILE INCIDENT-FILE.
032600           DISPLAY 'NYRECINC PROCESSING COMPLETE'.
032700           DISPLAY 'DISCREPANCIES READ:      ' WS-DISC-READ-CNTR.
032800           DISPLAY 'INCIDENTS WRITTEN:       ' WS-INC-WRTN-CNTR.
032900           GO TO EOJ9999-EXIT.
033000       EOJ9900-ABEND.
033100           DISPLAY 'PROGRAM ABENDING DUE TO ERROR - NYRECINC'.
033200       EOJ9999-EXIT.
033300           EXIT.
