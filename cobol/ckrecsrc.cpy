000100*=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000200******************************************************************   CKS0100
000300*                                                                *   CKS0200
000400*    CKRECSRC  --  SOURCE/TARGET EXTRACT RECORD LAYOUT           *   CKS0300
000500*                                                                *   CKS0400
000600*    ONE COPY MEMBER SERVES BOTH THE SOURCE-SYSTEM EXTRACT AND   *   CKS0500
000700*    THE TARGET-SYSTEM EXTRACT -- SAME COMMA-DELIMITED LAYOUT    *   CKS0600
000800*    ON BOTH SIDES OF THE RECONCILIATION.  CR-CSV-LINE IS THE    *   CKS0700
000900*    RAW 132-BYTE INPUT LINE AS READ FROM SYSSRC/SYSTGT; THE     *   CKS0800
001000*    UNSTRING IN 2100/2210 OF NYRECCMP SPLITS IT INTO THE        *   CKS0900
001100*    NAMED FIELDS BELOW.                                        *   CKS1000
001200*                                                                *   CKS1100
001300*    CHANGE LOG..                                                *   CKS1200
001400*    890613  TJH  1187  ORIGINAL -- ACCT-RECON FILEPASS PROJECT. *   CKS1300
001500*    891114  TJH  1203  ADDED CR-CURRENCY, CR-STATUS-IND 88S.    *   CKS1400
001600*    980831  DMS  Y2K01  CR-CREATED-DATE CONFIRMED CCYY-MM-DD -- *   CKS1500
001700*                       NO 2-DIGIT YEAR STORAGE.  NO CHANGE.    *   CKS1600
001710*    030919  KLP  2189  DROPPED CK-CSV-WORK-FIELDS (CK-CSV-      *   CKS1610
001720*                       NUMERIC-EDIT/-SIGN) -- LEFTOVER FROM AN  *   CKS1620
001730*                       EARLIER NUMERIC-EDIT APPROACH THAT WAS   *   CKS1630
001740*                       NEVER WIRED UP.  NYRECCMP PARSES THE     *   CKS1640
001750*                       BALANCE IN ITS OWN WORKING-STORAGE.      *   CKS1650
001800*                                                                *   CKS1700
001900******************************************************************   CKS1800
002000    05  CR-RECORD.                                                   CKS1900
002100        10  CR-REC-ID              PIC 9(09).                        CKS2000
002200        10  CR-ACCOUNT-NUMBER      PIC X(09).                        CKS2100
002300        10  CR-CUSTOMER-NAME       PIC X(30).                        CKS2200
002400        10  CR-BALANCE             PIC S9(9)V99 COMP-3.              CKS2300
002500        10  CR-CURRENCY            PIC X(03).                        CKS2400
002600        10  CR-STATUS              PIC X(08).                        CKS2500
002700            88 CR-STATUS-ACTIVE        VALUE 'ACTIVE'.               CKS2600
002800            88 CR-STATUS-INACTIVE      VALUE 'INACTIVE'.             CKS2700
002900        10  CR-CREATED-DATE        PIC X(10).                        CKS2800
003000        10  FILLER                 PIC X(22).                       CKS2900
003100    05  CR-RECORD-R REDEFINES CR-RECORD.                             CKS3000
003200        10  CR-RAW-CSV-LINE        PIC X(91).                       CKS3100
